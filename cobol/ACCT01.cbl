000100*----------------------------------------------------------*
000110*  ACCT01 - ACCOUNT-OPENING VALIDATION AND CREATION
000120*  DRIVES THE NIGHTLY ACCOUNT-REQUEST FILE.  FOR EACH
000130*  INCOMING REQUEST, RUNS THE ELIGIBILITY RULE FOR THE
000140*  REQUESTED PRODUCT (SAVINGS, CHECKING OR FIXED-TERM),
000150*  CALLS ACCT06 FOR THE ONE-ACCOUNT-PER-CLIENT CHECKS, AND
000160*  ON ACCEPTANCE BUILDS AND WRITES THE NEW ACCOUNT MASTER
000170*  RECORD.  REJECTED REQUESTS ARE LISTED ON THE CONSOLE -
000180*  NO ACCOUNT RECORD IS WRITTEN FOR THEM.
000190*----------------------------------------------------------*
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. ACCT01.
000220 AUTHOR. J L MARTINEZ.
000230 INSTALLATION. UNIZARBANK DATA CENTER.
000240 DATE-WRITTEN. 11/03/86.
000250 DATE-COMPILED.
000260 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000270*----------------------------------------------------------*
000280*  CHANGE LOG
000290*  DATE       BY   REQUEST     DESCRIPTION
000300*  ---------  ---  ----------  --------------------------
000310*  1986-03-11  JLM  SL-0012     ORIGINAL ACCOUNT-OPENING
000320*                                VALIDATION, SAVINGS ONLY.
000330*  1989-07-02  RVC  SL-0098     ADDED CHECKING PRODUCT AND
000340*                                THE MAINTENANCE-FEE RULE.
000350*  1993-11-29  JLM  SL-0201     ADDED FIXED-TERM PRODUCT.
000360*                                FACTORED THE ONE-ACCOUNT-
000370*                                PER-CLIENT CHECK OUT TO
000380*                                ACCT06 SO ALL THREE RULES
000390*                                SHARE ONE SCAN ROUTINE.
000400*  1996-02-14  JLM  SL-0266     PICKED UP THE ACCT06 FIX
000410*                                FOR THE FILE-LEFT-OPEN BUG.
000420*  1998-10-05  PQT  Y2K-004     WIDENED THE CREATED-DATE AND
000430*                                UPDATED-DATE STAMPS TO A
000440*                                20-BYTE TIMESTAMP. NO OTHER
000450*                                CHANGE REQUIRED.
000460*  2004-05-17  RVC  SL-0355     ACCOUNT-NUMBER AND ACCOUNT-ID
000470*                                GENERATION REWORKED TO USE
000480*                                THE SYSTEM CLOCK INSTEAD OF
000490*                                THE OLD TAPE-SEQUENCE FILE,
000500*                                WHICH OPERATIONS RETIRED.
000510*----------------------------------------------------------*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER. IBM-370.
000550 OBJECT-COMPUTER. IBM-370.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ACCT-REQUEST ASSIGN TO ACCTREQI
000620     ORGANIZATION IS SEQUENTIAL
000630     ACCESS MODE IS SEQUENTIAL
000640     FILE STATUS IS FST-REQ.
000650
000660     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000670     ORGANIZATION IS INDEXED
000680     ACCESS MODE IS DYNAMIC
000690     RECORD KEY IS ACCT-ID
000700     FILE STATUS IS FST-ACCT.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  ACCT-REQUEST
000750     LABEL RECORD STANDARD
000760     VALUE OF FILE-ID IS "ACCTREQI.DAT".
000770 COPY ACCTREQ.
000780
000790 FD  ACCT-MASTER
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
000820 COPY ACCTREC.
000830
000840 WORKING-STORAGE SECTION.
000850 COPY FECHA.
000860*----------------------------------------------------------*
000870*  ACCOUNT-NUMBER/ACCOUNT-ID BUILD AREA.  THE PREFIX AND
000880*  SEQUENCE PORTIONS ARE DERIVED FROM THE SYSTEM CLOCK AND
000890*  A RUN COUNTER - SEE 4100-GEN-ACCOUNT-NUMBER.  THE ALPHA
000900*  REDEFINITION LETS US MOVE THE WHOLE GROUP INTO THE
000910*  20-BYTE ACCOUNT-NUMBER FIELD IN ONE SHOT.
000920*----------------------------------------------------------*
000930 01  ACCTNUM-BUILD.
000940     05  ACCTNUM-PREFIX           PIC 9(04).
000950     05  ACCTNUM-MIDZERO          PIC X(02) VALUE "00".
000960     05  ACCTNUM-SEQ              PIC 9(12).
000970     05  FILLER                      PIC X(02).
000980 01  ACCTNUM-BUILD-R REDEFINES ACCTNUM-BUILD.
000990     05  ACCTNUM-TEXT             PIC X(20).
001000
001010 01  ACCTID-BUILD.
001020     05  ACCTID-LIT               PIC X(02) VALUE "AC".
001030     05  ACCTID-NUM                PIC X(20).
001040     05  FILLER                      PIC X(02).
001050
001060*----------------------------------------------------------*
001070*  RAW-BYTE VIEW OF THE INCOMING REQUEST, USED ONLY BY
001080*  8000-REJECT-REQUEST TO ECHO THE OFFENDING RECORD TO THE
001090*  CONSOLE WHEN A REQUEST IS TURNED DOWN.
001100*----------------------------------------------------------*
001110 01  REQ-DUMP-AREA.
001120     05  REQ-DUMP-TEXT            PIC X(89).
001130     05  FILLER                      PIC X(01).
001140 01  REQ-DUMP-TEXT-R REDEFINES REQ-DUMP-AREA.
001150     05  REQ-DUMP-CHARS           PIC X(90).
001160
001170 77  FST-REQ                     PIC X(02).
001180 77  FST-ACCT                    PIC X(02).
001190 77  EOF-SW                      PIC X(01).
001200     88  AT-EOF                   VALUE "Y".
001210 77  REJECT-SW                   PIC X(01).
001220     88  REQUEST-REJECTED         VALUE "Y".
001230 77  REJECT-REASON               PIC X(40).
001240 77  SEQ-COUNTER                  PIC 9(06) COMP-3.
001250*----------------------------------------------------------*
001260*  RUN-TOTALS - REQUEST/ACCEPT/REJECT COUNTERS FOR THIS
001270*  RUN, WITH AN ALPHA REDEFINE SO 8000-WRITE-TOTALS CAN
001280*  DISPLAY THEM IN THE SAME RAW-BYTE STYLE AS THE DUMP AREA
001290*  ABOVE.
001300*----------------------------------------------------------*
001310 01  RUN-TOTALS.
001320     05  REQ-COUNT             PIC 9(07) COMP-3.
001330     05  ACCEPT-COUNT          PIC 9(07) COMP-3.
001340     05  REJECT-COUNT          PIC 9(07) COMP-3.
001350     05  FILLER                   PIC X(01).
001360 01  RUN-TOTALS-R REDEFINES RUN-TOTALS.
001370     05  RUN-TOTALS-ALPHA      PIC X(13).
001380
001390 77  CHECK-CLIENT-ID              PIC X(24).
001400 77  CHECK-ACCT-TYPE              PIC X(10).
001410 77  CHECK-EXISTS                PIC X(01).
001420     88  CHECK-FOUND               VALUE "Y".
001430     88  CHECK-NOT-FOUND           VALUE "N".
001440
001450 77  BUILD-MAINT-FEE              PIC S9(09)V99 COMP-3.
001460 77  BUILD-MOVE-LIMIT              PIC S9(04) COMP-3.
001470 77  BUILD-TRANS-DAY               PIC 9(02).
001480
001490 PROCEDURE DIVISION.
001500*----------------------------------------------------------*
001510*  0000-MAIN - OPEN BOTH FILES, WALK THE REQUEST FILE ONE
001520*  RECORD AT A TIME, THEN CLOSE UP AND REPORT THE COUNTS.
001530*----------------------------------------------------------*
001540 0000-MAIN.
001550     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001560
001570 2000-PROCESS-LOOP.
001580     IF AT-EOF
001590         GO TO 9000-WRAP-UP.
001600
001610     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
001620     IF AT-EOF
001630         GO TO 9000-WRAP-UP.
001640
001650     ADD 1 TO REQ-COUNT.
001660     PERFORM 3000-VALIDATE-REQUEST THRU 3000-EXIT.
001670     GO TO 2000-PROCESS-LOOP.
001680
001690*----------------------------------------------------------*
001700*  1000-INITIALIZE - OPEN THE FILES AND RESET THE COUNTERS.
001710*----------------------------------------------------------*
001720 1000-INITIALIZE.
001730     MOVE "N" TO EOF-SW.
001740     MOVE 0   TO SEQ-COUNTER.
001750     MOVE 0   TO REQ-COUNT.
001760     MOVE 0   TO ACCEPT-COUNT.
001770     MOVE 0   TO REJECT-COUNT.
001780
001790     OPEN INPUT ACCT-REQUEST.
001800     IF FST-REQ NOT = "00"
001810         DISPLAY "ACCT01 - CANNOT OPEN ACCTREQI, STATUS "
001820             FST-REQ
001830         GO TO 9900-ABEND.
001840
001850     OPEN I-O ACCT-MASTER.
001860     IF FST-ACCT NOT = "00"
001870         DISPLAY "ACCT01 - CANNOT OPEN ACCTMSTR, STATUS "
001880             FST-ACCT
001890         GO TO 9900-ABEND.
001900
001910 1000-EXIT.
001920     EXIT.
001930
001940*----------------------------------------------------------*
001950*  2100-READ-REQUEST - NEXT ACCOUNT-OPEN REQUEST, OR EOF.
001960*----------------------------------------------------------*
001970 2100-READ-REQUEST.
001980     READ ACCT-REQUEST
001990         AT END
002000             MOVE "Y" TO EOF-SW
002010             GO TO 2100-EXIT
002020     END-READ.
002030
002040 2100-EXIT.
002050     EXIT.
002060
002070*----------------------------------------------------------*
002080*  3000-VALIDATE-REQUEST - DISPATCHES TO THE ELIGIBILITY
002090*  RULE FOR THE REQUESTED PRODUCT.  ON SUCCESS, BUILDS AND
002100*  WRITES THE ACCOUNT.  ON REJECTION, LOGS IT AND MOVES ON.
002110*----------------------------------------------------------*
002120 3000-VALIDATE-REQUEST.
002130     MOVE "N" TO REJECT-SW.
002140     MOVE SPACE TO REJECT-REASON.
002150     MOVE REQ-MAINTENANCE-FEE TO BUILD-MAINT-FEE.
002160     MOVE REQ-MOVEMENT-LIMIT TO BUILD-MOVE-LIMIT.
002170     MOVE REQ-TRANSACTION-DAY TO BUILD-TRANS-DAY.
002180
002190     IF REQ-IS-SAVINGS
002200         PERFORM 3100-VALIDATE-SAVINGS THRU 3100-EXIT.
002210
002220     IF REQ-IS-CHECKING
002230         PERFORM 3200-VALIDATE-CHECKING THRU 3200-EXIT.
002240
002250     IF REQ-IS-FIXEDTERM
002260         PERFORM 3300-VALIDATE-FIXEDTERM THRU 3300-EXIT.
002270
002280     IF NOT REQ-IS-SAVINGS AND NOT REQ-IS-CHECKING
002290             AND NOT REQ-IS-FIXEDTERM
002300         MOVE "Y" TO REJECT-SW
002310         MOVE "UNRECOGNIZED ACCOUNT TYPE ON REQUEST" TO
002320             REJECT-REASON.
002330
002340     IF REQUEST-REJECTED
002350         PERFORM 8000-REJECT-REQUEST THRU 8000-EXIT
002360         GO TO 3000-EXIT.
002370
002380     PERFORM 4000-BUILD-ACCOUNT THRU 4000-EXIT.
002390
002400 3000-EXIT.
002410     EXIT.
002420
002430*----------------------------------------------------------*
002440*  3100-VALIDATE-SAVINGS - SAVINGS ELIGIBILITY.  BUSINESS
002450*  CLIENTS ARE BARRED, A MOVEMENT LIMIT IS MANDATORY, AND A
002460*  PERSONAL CLIENT MAY HOLD AT MOST ONE SAVINGS ACCOUNT.
002470*----------------------------------------------------------*
002480 3100-VALIDATE-SAVINGS.
002490     IF REQ-CUST-IS-BUSINESS
002500         MOVE "Y" TO REJECT-SW
002510         MOVE "BUSINESS CLIENTS CANNOT HOLD SAVINGS" TO
002520             REJECT-REASON
002530         GO TO 3100-EXIT.
002540
002550     IF REQ-MOVE-LIM-IS-ABSENT
002560         MOVE "Y" TO REJECT-SW
002570         MOVE "MOVEMENT LIMIT REQUIRED FOR SAVINGS" TO
002580             REJECT-REASON
002590         GO TO 3100-EXIT.
002600
002610     IF REQ-MOVEMENT-LIMIT NOT > 0
002620         MOVE "Y" TO REJECT-SW
002630         MOVE "MOVEMENT LIMIT MUST BE POSITIVE" TO
002640             REJECT-REASON
002650         GO TO 3100-EXIT.
002660
002670     IF REQ-CUST-IS-PERSONAL
002680         MOVE REQ-CLIENT-ID TO CHECK-CLIENT-ID
002690         MOVE "SAVINGS"     TO CHECK-ACCT-TYPE
002700         CALL "ACCT06" USING CHECK-CLIENT-ID,
002710             CHECK-ACCT-TYPE, CHECK-EXISTS
002720         IF CHECK-FOUND
002730             MOVE "Y" TO REJECT-SW
002740             MOVE "CLIENT ALREADY HAS A SAVINGS ACCOUNT" TO
002750                 REJECT-REASON
002760             GO TO 3100-EXIT.
002770         MOVE 0 TO BUILD-MAINT-FEE.
002780
002790 3100-EXIT.
002800     EXIT.
002810
002820*----------------------------------------------------------*
002830*  3200-VALIDATE-CHECKING - A POSITIVE MAINTENANCE FEE IS
002840*  MANDATORY, AND A PERSONAL CLIENT MAY HOLD AT MOST ONE
002850*  CHECKING ACCOUNT.  CHECKING NEVER CARRIES A MOVEMENT
002860*  LIMIT.
002870*----------------------------------------------------------*
002880 3200-VALIDATE-CHECKING.
002890     IF REQ-MAINTENANCE-FEE NOT > 0
002900         MOVE "Y" TO REJECT-SW
002910         MOVE "MAINTENANCE FEE REQUIRED FOR CHECKING" TO
002920             REJECT-REASON
002930         GO TO 3200-EXIT.
002940
002950     MOVE 0 TO BUILD-MOVE-LIMIT.
002960
002970     IF REQ-CUST-IS-PERSONAL
002980         MOVE REQ-CLIENT-ID TO CHECK-CLIENT-ID
002990         MOVE "CHECKING"    TO CHECK-ACCT-TYPE
003000         CALL "ACCT06" USING CHECK-CLIENT-ID,
003010             CHECK-ACCT-TYPE, CHECK-EXISTS
003020         IF CHECK-FOUND
003030             MOVE "Y" TO REJECT-SW
003040             MOVE "CLIENT ALREADY HAS A CHECKING ACCOUNT" TO
003050                 REJECT-REASON
003060             GO TO 3200-EXIT.
003070
003080 3200-EXIT.
003090     EXIT.
003100
003110*----------------------------------------------------------*
003120*  3300-VALIDATE-FIXEDTERM - BUSINESS CLIENTS ARE BARRED,
003130*  A TRANSACTION DAY IS MANDATORY, AND A PERSONAL CLIENT MAY
003140*  HOLD AT MOST ONE FIXED-TERM ACCOUNT.
003150*----------------------------------------------------------*
003160 3300-VALIDATE-FIXEDTERM.
003170     IF REQ-CUST-IS-BUSINESS
003180         MOVE "Y" TO REJECT-SW
003190         MOVE "BUSINESS CLIENTS CANNOT HOLD FIXED-TERM" TO
003200             REJECT-REASON
003210         GO TO 3300-EXIT.
003220
003230     IF REQ-TRANS-DAY-IS-ABSENT
003240         MOVE "Y" TO REJECT-SW
003250         MOVE "TRANSACTION DAY REQUIRED FOR FIXED-TERM" TO
003260             REJECT-REASON
003270         GO TO 3300-EXIT.
003280
003290     IF REQ-CUST-IS-PERSONAL
003300         MOVE REQ-CLIENT-ID  TO CHECK-CLIENT-ID
003310         MOVE "FIXED_TERM"   TO CHECK-ACCT-TYPE
003320         CALL "ACCT06" USING CHECK-CLIENT-ID,
003330             CHECK-ACCT-TYPE, CHECK-EXISTS
003340         IF CHECK-FOUND
003350             MOVE "Y" TO REJECT-SW
003360             MOVE "CLIENT ALREADY HAS A FIXED-TERM ACCOUNT" TO
003370                 REJECT-REASON
003380             GO TO 3300-EXIT.
003390         MOVE 0 TO BUILD-MAINT-FEE.
003400         MOVE 1 TO BUILD-MOVE-LIMIT.
003410
003420 3300-EXIT.
003430     EXIT.
003440
003450*----------------------------------------------------------*
003460*  4000-BUILD-ACCOUNT - ASSEMBLES THE NEW ACCOUNT MASTER
003470*  RECORD FROM THE VALIDATED REQUEST AND WRITES IT.
003480*----------------------------------------------------------*
003490 4000-BUILD-ACCOUNT.
003500     PERFORM 4100-GEN-ACCOUNT-NUMBER THRU 4100-EXIT.
003510
003520     MOVE ACCTID-BUILD         TO ACCT-ID.
003530     MOVE ACCTNUM-TEXT         TO ACCT-NUMBER.
003540     MOVE REQ-TYPE                TO ACCT-TYPE.
003550     MOVE REQ-CLIENT-ID           TO ACCT-CLIENT-ID.
003560
003570     IF REQ-BALANCE-IS-ABSENT
003580         MOVE 0 TO ACCT-BALANCE-AMT
003590     ELSE
003600         MOVE REQ-BALANCE TO ACCT-BALANCE-AMT.
003610
003620     MOVE REQ-CURRENCY            TO ACCT-BALANCE-CCY.
003630     MOVE BUILD-MAINT-FEE      TO ACCT-MAINT-FEE.
003640     MOVE 0                       TO ACCT-COMMISSION-FEE.
003650     MOVE BUILD-MOVE-LIMIT     TO ACCT-MOVEMENT-LIMIT.
003660     MOVE 0                       TO ACCT-MOVEMENTS-USED.
003670     MOVE "Y"                     TO ACCT-ACTIVE-FLAG.
003680     MOVE BUILD-TRANS-DAY      TO ACCT-TRANS-DAY.
003690
003700     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
003710     MOVE ANO-HOY      TO SELLO-ANO.
003720     MOVE MES-HOY      TO SELLO-MES.
003730     MOVE DIA-HOY      TO SELLO-DIA.
003740     MOVE HORAS-HOY    TO SELLO-HORAS.
003750     MOVE MINUTOS-HOY  TO SELLO-MINUTOS.
003760     MOVE SEGUNDOS-HOY TO SELLO-SEGUNDOS.
003770     MOVE FECHA-SELLO         TO ACCT-CREATED-DATE.
003780     MOVE FECHA-SELLO         TO ACCT-UPDATED-DATE.
003790
003800     MOVE SPACE TO ACCT-SIGNER-TABLE.
003810     MOVE SPACE TO ACCT-HOLDER-TABLE.
003820
003830     WRITE ACCT-REC
003840         INVALID KEY
003850             DISPLAY "ACCT01 - DUPLICATE ACCOUNT-ID " ACCT-ID
003860             GO TO 4000-EXIT
003870     END-WRITE.
003880
003890     ADD 1 TO ACCEPT-COUNT.
003900
003910 4000-EXIT.
003920     EXIT.
003930
003940*----------------------------------------------------------*
003950*  4100-GEN-ACCOUNT-NUMBER - BUILDS A 4-DIGIT PREFIX AND A
003960*  12-DIGIT SEQUENCE FROM THE SYSTEM CLOCK AND THE RUN
003970*  COUNTER.  THE RESULT IS NOT CHECKED FOR UNIQUENESS HERE -
003980*  THE ACCOUNT-MASTER KEY (ACCT-ID) IS WHAT WRITE ENFORCES.
003990*----------------------------------------------------------*
004000 4100-GEN-ACCOUNT-NUMBER.
004010     ADD 1 TO SEQ-COUNTER.
004020     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
004030
004040     COMPUTE ACCTNUM-PREFIX = FUNCTION MOD(
004050         (HORAS-HOY * 3600) + (MINUTOS-HOY * 60)
004060             + SEGUNDOS-HOY + SEQ-COUNTER, 9999) + 1.
004070
004080     MOVE "00" TO ACCTNUM-MIDZERO.
004090
004100     COMPUTE ACCTNUM-SEQ = (ANO-HOY * 100000000)
004110         + (MES-HOY * 1000000) + (DIA-HOY * 10000)
004120         + SEQ-COUNTER.
004130
004140     MOVE "AC"             TO ACCTID-LIT.
004150     MOVE ACCTNUM-TEXT TO ACCTID-NUM.
004160
004170 4100-EXIT.
004180     EXIT.
004190
004200*----------------------------------------------------------*
004210*  8000-REJECT-REQUEST - LOGS A TURNED-DOWN REQUEST TO THE
004220*  CONSOLE.  NO ACCOUNT RECORD IS WRITTEN.
004230*----------------------------------------------------------*
004240 8000-REJECT-REQUEST.
004250     ADD 1 TO REJECT-COUNT.
004260     MOVE ACCT-REQ-REC TO REQ-DUMP-AREA.
004270     DISPLAY "ACCT01 - REQUEST REJECTED - " REJECT-REASON.
004280     DISPLAY "ACCT01 - CLIENT " REQ-CLIENT-ID
004290         " TYPE " REQ-TYPE.
004300
004310 8000-EXIT.
004320     EXIT.
004330
004340*----------------------------------------------------------*
004350*  9000-WRAP-UP - CLOSE THE FILES AND REPORT THE RUN TOTALS.
004360*----------------------------------------------------------*
004370 9000-WRAP-UP.
004380     CLOSE ACCT-REQUEST.
004390     CLOSE ACCT-MASTER.
004400
004410     DISPLAY "ACCT01 - REQUESTS READ    " REQ-COUNT.
004420     DISPLAY "ACCT01 - ACCOUNTS OPENED  " ACCEPT-COUNT.
004430     DISPLAY "ACCT01 - REQUESTS REJECTED " REJECT-COUNT.
004440     STOP RUN.
004450
004460 9900-ABEND.
004470     DISPLAY "ACCT01 - RUN TERMINATED ABNORMALLY".
004480     STOP RUN.
004490
