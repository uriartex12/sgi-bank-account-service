000100*----------------------------------------------------------*
000110*  ACCTMNT.CPY
000120*  INBOUND ACCOUNT-MAINTENANCE-REQUEST RECORD - ONE ENTRY
000130*  PER UPDATE OR DELETE AGAINST AN EXISTING ACCOUNT MASTER
000140*  RECORD.  READ BY ACCT02.  THIS IS THE MINIMUM RECORD
000150*  UNIZARBANK NEEDS TO DRIVE AN ACCOUNT UPDATE OR DELETE -
000160*  THE ACTION CODE, THE ACCOUNT TO FIND, AND THE FIELDS A
000170*  MAINTENANCE CAN CHANGE.
000180*----------------------------------------------------------*
000190*  CHANGE LOG
000200*  DATE       BY   REQUEST     DESCRIPTION
000210*  ---------  ---  ----------  --------------------------
000220*  1993-11-29  JLM  SL-0201     ORIGINAL LAYOUT - SIGNER
000230*                                AND HOLDER MAINTENANCE.
000240*----------------------------------------------------------*
000250 01  ACCT-MNT-REC.
000260     05  MNT-ACTION                  PIC X(06).
000270         88  MNT-IS-UPDATE           VALUE "UPDATE".
000280         88  MNT-IS-DELETE           VALUE "DELETE".
000290     05  MNT-ACCOUNT-ID              PIC X(24).
000300     05  MNT-ACCOUNT-TYPE            PIC X(10).
000310     05  MNT-SIGNER-TABLE.
000320         10  MNT-SIGNER OCCURS 5 TIMES
000330                                     PIC X(24).
000340     05  MNT-HOLDER-TABLE.
000350         10  MNT-HOLDER OCCURS 5 TIMES
000360                                     PIC X(24).
000370     05  FILLER                      PIC X(30).
