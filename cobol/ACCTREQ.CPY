000100*----------------------------------------------------------*
000110*  ACCTREQ.CPY
000120*  INBOUND ACCOUNT-REQUEST RECORD - ONE ENTRY PER ACCOUNT-
000130*  OPEN REQUEST, READ BY ACCT01 AND VALIDATED AGAINST THE
000140*  ELIGIBILITY RULES FOR REQ-TYPE BEFORE THE ACCOUNT MASTER
000150*  RECORD IS BUILT.
000160*----------------------------------------------------------*
000170*  CHANGE LOG
000180*  DATE       BY   REQUEST     DESCRIPTION
000190*  ---------  ---  ----------  --------------------------
000200*  1986-03-11  JLM  SL-0012     ORIGINAL CARD-APPLICATION
000210*                                LAYOUT.
000220*  1989-07-02  RVC  SL-0098     ADDED REQ-MAINTENANCE-FEE
000230*                                AND REQ-MOVEMENT-LIMIT.
000240*  1993-11-29  JLM  SL-0201     ADDED REQ-TRANSACTION-DAY
000250*                                FOR FIXED-TERM PRODUCT.
000260*----------------------------------------------------------*
000270 01  ACCT-REQ-REC.
000280     05  REQ-TYPE                    PIC X(10).
000290         88  REQ-IS-SAVINGS          VALUE "SAVINGS".
000300         88  REQ-IS-CHECKING         VALUE "CHECKING".
000310         88  REQ-IS-FIXEDTERM        VALUE "FIXED_TERM".
000320     05  REQ-CLIENT-ID               PIC X(24).
000330     05  REQ-CUSTOMER-TYPE           PIC X(10).
000340         88  REQ-CUST-IS-PERSONAL    VALUE "PERSONAL".
000350         88  REQ-CUST-IS-BUSINESS    VALUE "BUSINESS".
000360     05  REQ-BALANCE                 PIC S9(13)V99 COMP-3.
000370     05  REQ-BALANCE-PRESENT         PIC X(01).
000380         88  REQ-BALANCE-IS-ABSENT   VALUE "N".
000390     05  REQ-CURRENCY                PIC X(03).
000400     05  REQ-MAINTENANCE-FEE         PIC S9(09)V99 COMP-3.
000410     05  REQ-MOVEMENT-LIMIT          PIC S9(04) COMP-3.
000420     05  REQ-MOVEMENT-LIMIT-PRESENT  PIC X(01).
000430         88  REQ-MOVE-LIM-IS-ABSENT  VALUE "N".
000440     05  REQ-TRANSACTION-DAY         PIC 9(02).
000450     05  REQ-TRANS-DAY-PRESENT       PIC X(01).
000460         88  REQ-TRANS-DAY-IS-ABSENT VALUE "N".
000470     05  FILLER                      PIC X(20).
000480
