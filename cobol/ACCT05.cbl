000100*----------------------------------------------------------*
000110*  ACCT05 - TRANSFER POSTING
000120*  CALLED BY ACCT00 FOR EACH TRANSFER REQUEST.  LOCATES BOTH
000130*  THE SOURCE AND DESTINATION ACCOUNTS, CHECKS THE SOURCE
000140*  BALANCE IS SUFFICIENT, WRITES THE WITHDRAWAL AND DEPOSIT
000150*  LEGS, AND REWRITES BOTH ACCOUNT MASTER RECORDS.
000160*----------------------------------------------------------*
000170 IDENTIFICATION DIVISION.
000180 PROGRAM-ID. ACCT05.
000190 AUTHOR. R VILLANUEVA CANTO.
000200 INSTALLATION. UNIZARBANK DATA CENTER.
000210 DATE-WRITTEN. 20/09/87.
000220 DATE-COMPILED.
000230 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000240*----------------------------------------------------------*
000250*  CHANGE LOG
000260*  DATE       BY   REQUEST     DESCRIPTION
000270*  ---------  ---  ----------  --------------------------
000280*  1987-09-20  RVC  SL-0041     ORIGINAL TRANSFER POSTING,
000290*                                CARD-PRESENT, INTERACTIVE.
000300*                                USED CHECKERR TO TELL WHICH
000310*                                STEP FAILED ON PSYS-ERR.
000320*  1993-11-29  JLM  SL-0201     CONVERTED TO A BATCH
000330*                                SUBPROGRAM.  BOTH LEGS ARE
000340*                                NOW WRITTEN TO ONE SHARED
000350*                                TRANSACTION LOG INSTEAD OF
000360*                                THE PER-CARD MOVEMENT FILE.
000370*  1996-02-14  JLM  SL-0266     IF THE SOURCE REWRITE FAILS
000380*                                AFTER THE DESTINATION HAS
000390*                                ALREADY BEEN REWRITTEN, THE
000400*                                DESTINATION IS PUT BACK TO
000410*                                ITS ORIGINAL BALANCE BEFORE
000420*                                REPORTING THE FAILURE.
000430*  1998-10-05  PQT  Y2K-004     WIDENED TXN-POSTED-DATE TO A
000440*                                20-BYTE STAMP.
000450*----------------------------------------------------------*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-370.
000490 OBJECT-COMPUTER. IBM-370.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000560     ORGANIZATION IS INDEXED
000570     ACCESS MODE IS DYNAMIC
000580     RECORD KEY IS ACCT-ID
000590     FILE STATUS IS FST-ACCT.
000600
000610     SELECT TXN-OUT ASSIGN TO TXNOUT
000620     ORGANIZATION IS SEQUENTIAL
000630     ACCESS MODE IS SEQUENTIAL
000640     FILE STATUS IS FST-TXN.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  ACCT-MASTER
000690     LABEL RECORD STANDARD
000700     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
000710 COPY ACCTREC.
000720
000730 FD  TXN-OUT
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID IS "TXNPOST.DAT".
000760 COPY TXNOUT.
000770
000780 WORKING-STORAGE SECTION.
000790 COPY FECHA.
000800*----------------------------------------------------------*
000810*  CHECKERR TELLS US WHICH STEP OF THE TRANSFER FAILED WHEN
000820*  9900-ABEND-DUMP HAS TO DISPLAY IT - CARRIED OVER FROM THE
000830*  OLD INTERACTIVE TRANSFER PROGRAM.
000840*----------------------------------------------------------*
000850 01  CHECKERR                  PIC X(24).
000860
000870 77  FST-ACCT                  PIC X(02).
000880 77  FST-TXN                   PIC X(02).
000890*----------------------------------------------------------*
000900*  POST-TOTALS - RUN COUNTERS FOR THIS TRANSFER PASS, WITH
000910*  AN ALPHA REDEFINE SO 8000-WRITE-TOTALS CAN DISPLAY THEM IN
000920*  THE SAME RAW-BYTE STYLE AS THE ACCOUNT AREAS BELOW.
000930*----------------------------------------------------------*
000940 01  POST-TOTALS.
000950     05  POST-COUNT            PIC 9(07) COMP-3.
000960     05  DECLINE-COUNT         PIC 9(07) COMP-3.
000970     05  FILLER                   PIC X(01).
000980 01  POST-TOTALS-R REDEFINES POST-TOTALS.
000990     05  POST-TOTALS-ALPHA     PIC X(09).
001000
001010*----------------------------------------------------------*
001020*  COPIES OF BOTH ACCOUNT RECORDS, HELD IN WORKING STORAGE
001030*  WHILE WE HAVE THE MASTER KEYED ON THE OTHER ACCOUNT'S ID.
001040*  THE RAW-BYTE REDEFINITION LETS 9900-ABEND-DUMP DISPLAY
001050*  WHICHEVER ONE WAS ON FILE WHEN THE RUN GAVE UP.
001060*----------------------------------------------------------*
001070 01  SRC-ACCT-AREA.
001080     05  SRC-ACCT-ID            PIC X(24).
001090     05  SRC-CLIENT-ID          PIC X(24).
001100     05  SRC-BALANCE-OLD        PIC S9(13)V99 COMP-3.
001110     05  SRC-BALANCE-NEW        PIC S9(13)V99 COMP-3.
001120     05  FILLER                    PIC X(01).
001130 01  SRC-ACCT-AREA-R REDEFINES SRC-ACCT-AREA.
001140     05  SRC-ACCT-TEXT          PIC X(65).
001150
001160 01  DST-ACCT-AREA.
001170     05  DST-ACCT-ID            PIC X(24).
001180     05  DST-BALANCE-OLD        PIC S9(13)V99 COMP-3.
001190     05  DST-BALANCE-NEW        PIC S9(13)V99 COMP-3.
001200     05  FILLER                    PIC X(01).
001210 01  DST-ACCT-AREA-R REDEFINES DST-ACCT-AREA.
001220     05  DST-ACCT-TEXT          PIC X(41).
001230
001240 LINKAGE SECTION.
001250 77  SRC-PRODUCT-ID             PIC X(24).
001260 77  DEST-PRODUCT-ID            PIC X(24).
001270 77  AMOUNT                     PIC S9(13)V99 COMP-3.
001280 77  RESULT-CODE                PIC X(20).
001290     88  RESULT-OK              VALUE "OK".
001300     88  RESULT-NOT-FOUND       VALUE "E_ACCOUNT_NOT_FOUND".
001310     88  RESULT-INSUFFICIENT    VALUE "E_INSUFFICIENT_BALANCE".
001320     88  RESULT-FAILED          VALUE "E_OPERATION_FAILED".
001330
001340 PROCEDURE DIVISION USING SRC-PRODUCT-ID, DEST-PRODUCT-ID,
001350                           AMOUNT, RESULT-CODE.
001360*----------------------------------------------------------*
001370*  1000-POST-TRANSFER - LOAD BOTH ACCOUNTS, CHECK FUNDS ON
001380*  THE SOURCE, COMPUTE BOTH NEW BALANCES, WRITE BOTH
001390*  TRANSACTION LEGS, THEN REWRITE BOTH MASTER RECORDS.
001400*----------------------------------------------------------*
001410 1000-POST-TRANSFER.
001420     MOVE "OK" TO RESULT-CODE.
001430     MOVE SPACE TO CHECKERR.
001440
001450     OPEN I-O ACCT-MASTER.
001460     IF FST-ACCT NOT = "00"
001470         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001480         GO TO 1000-EXIT.
001490
001500     MOVE "LOCATE SOURCE" TO CHECKERR.
001510     MOVE SRC-PRODUCT-ID TO ACCT-ID.
001520     READ ACCT-MASTER
001530         INVALID KEY
001540             MOVE "E_ACCOUNT_NOT_FOUND" TO RESULT-CODE
001550             CLOSE ACCT-MASTER
001560             GO TO 1000-EXIT
001570     END-READ.
001580
001590     MOVE ACCT-ID           TO SRC-ACCT-ID.
001600     MOVE ACCT-CLIENT-ID    TO SRC-CLIENT-ID.
001610     MOVE ACCT-BALANCE-AMT  TO SRC-BALANCE-OLD.
001620
001630     IF AMOUNT > SRC-BALANCE-OLD
001640         MOVE "E_INSUFFICIENT_BALANCE" TO RESULT-CODE
001650         ADD 1 TO DECLINE-COUNT
001660         CLOSE ACCT-MASTER
001670         GO TO 1000-EXIT.
001680
001690     COMPUTE SRC-BALANCE-NEW ROUNDED =
001700         SRC-BALANCE-OLD - AMOUNT.
001710
001720     MOVE "LOCATE DESTINATION" TO CHECKERR.
001730     MOVE DEST-PRODUCT-ID TO ACCT-ID.
001740     READ ACCT-MASTER
001750         INVALID KEY
001760             MOVE "E_ACCOUNT_NOT_FOUND" TO RESULT-CODE
001770             CLOSE ACCT-MASTER
001780             GO TO 1000-EXIT
001790     END-READ.
001800
001810     MOVE ACCT-ID           TO DST-ACCT-ID.
001820     MOVE ACCT-BALANCE-AMT  TO DST-BALANCE-OLD.
001830     COMPUTE DST-BALANCE-NEW ROUNDED =
001840         DST-BALANCE-OLD + AMOUNT.
001850
001860     PERFORM 2000-WRITE-WITHDRAWAL-LEG THRU 2000-EXIT.
001870     IF RESULT-CODE NOT = "OK"
001880         CLOSE ACCT-MASTER
001890         GO TO 1000-EXIT.
001900
001910     PERFORM 2100-WRITE-DEPOSIT-LEG THRU 2100-EXIT.
001920     IF RESULT-CODE NOT = "OK"
001930         CLOSE ACCT-MASTER
001940         GO TO 1000-EXIT.
001950
001960     MOVE "REWRITE DESTINATION" TO CHECKERR.
001970     MOVE DST-BALANCE-NEW TO ACCT-BALANCE-AMT.
001980     REWRITE ACCT-REC
001990         INVALID KEY
002000             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
002010             CLOSE ACCT-MASTER
002020             GO TO 1000-EXIT
002030     END-REWRITE.
002040
002050     MOVE "REWRITE SOURCE" TO CHECKERR.
002060     MOVE SRC-ACCT-ID TO ACCT-ID.
002070     READ ACCT-MASTER
002080         INVALID KEY
002090             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
002100             CLOSE ACCT-MASTER
002110             GO TO 1000-EXIT
002120     END-READ.
002130     MOVE SRC-BALANCE-NEW TO ACCT-BALANCE-AMT.
002140     REWRITE ACCT-REC
002150         INVALID KEY
002160             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
002170             PERFORM 3000-UNDO-DESTINATION THRU 3000-EXIT
002180             CLOSE ACCT-MASTER
002190             GO TO 1000-EXIT
002200     END-REWRITE.
002210
002220     ADD 1 TO POST-COUNT.
002230     CLOSE ACCT-MASTER.
002240
002250 1000-EXIT.
002260     EXIT PROGRAM.
002270
002280*----------------------------------------------------------*
002290*  2000-WRITE-WITHDRAWAL-LEG - THE SOURCE ACCOUNT'S LEG OF
002300*  THE TRANSFER, DEST ID CARRYING THE OTHER ACCOUNT.
002310*----------------------------------------------------------*
002320 2000-WRITE-WITHDRAWAL-LEG.
002330     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
002340     MOVE ANO-HOY      TO SELLO-ANO.
002350     MOVE MES-HOY      TO SELLO-MES.
002360     MOVE DIA-HOY      TO SELLO-DIA.
002370     MOVE HORAS-HOY    TO SELLO-HORAS.
002380     MOVE MINUTOS-HOY  TO SELLO-MINUTOS.
002390     MOVE SEGUNDOS-HOY TO SELLO-SEGUNDOS.
002400
002410     MOVE SRC-ACCT-ID     TO TXN-PRODUCT-ID.
002420     MOVE DST-ACCT-ID     TO TXN-DEST-PRODUCT-ID.
002430     MOVE SRC-CLIENT-ID   TO TXN-CLIENT-ID.
002440     MOVE "WITHDRAWAL"       TO TXN-TYPE.
002450     MOVE AMOUNT          TO TXN-AMOUNT.
002460     MOVE SRC-BALANCE-NEW TO TXN-BALANCE.
002470     MOVE FECHA-SELLO     TO TXN-POSTED-DATE.
002480
002490     MOVE "OPEN TRANSACTION LOG" TO CHECKERR.
002500     OPEN EXTEND TXN-OUT.
002510     IF FST-TXN NOT = "00"
002520         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
002530         GO TO 2000-EXIT.
002540
002550     WRITE TXN-OUT-REC.
002560     CLOSE TXN-OUT.
002570
002580 2000-EXIT.
002590     EXIT.
002600
002610*----------------------------------------------------------*
002620*  2100-WRITE-DEPOSIT-LEG - THE DESTINATION ACCOUNT'S LEG OF
002630*  THE TRANSFER, DEST ID CARRYING THE SOURCE ACCOUNT.
002640*----------------------------------------------------------*
002650 2100-WRITE-DEPOSIT-LEG.
002660     MOVE DST-ACCT-ID     TO TXN-PRODUCT-ID.
002670     MOVE SRC-ACCT-ID     TO TXN-DEST-PRODUCT-ID.
002680     MOVE ACCT-CLIENT-ID     TO TXN-CLIENT-ID.
002690     MOVE "DEPOSIT"          TO TXN-TYPE.
002700     MOVE AMOUNT          TO TXN-AMOUNT.
002710     MOVE DST-BALANCE-NEW TO TXN-BALANCE.
002720     MOVE FECHA-SELLO     TO TXN-POSTED-DATE.
002730
002740     MOVE "OPEN TRANSACTION LOG" TO CHECKERR.
002750     OPEN EXTEND TXN-OUT.
002760     IF FST-TXN NOT = "00"
002770         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
002780         GO TO 2100-EXIT.
002790
002800     WRITE TXN-OUT-REC.
002810     CLOSE TXN-OUT.
002820
002830 2100-EXIT.
002840     EXIT.
002850
002860*----------------------------------------------------------*
002870*  3000-UNDO-DESTINATION - THE SOURCE REWRITE FAILED AFTER
002880*  THE DESTINATION WAS ALREADY POSTED.  PUT THE DESTINATION
002890*  BACK TO ITS ORIGINAL BALANCE SO THE PAIR DOES NOT GO OUT
002900*  OF BALANCE.
002910*----------------------------------------------------------*
002920 3000-UNDO-DESTINATION.
002930     MOVE DST-ACCT-ID TO ACCT-ID.
002940     READ ACCT-MASTER
002950         INVALID KEY
002960             GO TO 3000-EXIT
002970     END-READ.
002980     MOVE DST-BALANCE-OLD TO ACCT-BALANCE-AMT.
002990     REWRITE ACCT-REC
003000         INVALID KEY
003010             DISPLAY "ACCT05 - COULD NOT UNDO DESTINATION "
003020                 ACCT-ID
003030     END-REWRITE.
003040
003050 3000-EXIT.
003060     EXIT.
003070
