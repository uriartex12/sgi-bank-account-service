000100*----------------------------------------------------------*
000110*  TXNOUT.CPY
000120*  POSTED TRANSACTION RECORD - ONE ENTRY WRITTEN TO THE
000130*  TXN-LOG FILE FOR EVERY DEPOSIT, WITHDRAWAL OR TRANSFER
000140*  LEG POSTED AGAINST AN ACCOUNT.  APPEND-ONLY SEQUENTIAL.
000150*----------------------------------------------------------*
000160*  CHANGE LOG
000170*  DATE       BY   REQUEST     DESCRIPTION
000180*  ---------  ---  ----------  --------------------------
000190*  1987-09-20  JLM  SL-0041     ORIGINAL MOVEMENT RECORD.
000200*  1993-11-29  JLM  SL-0201     ADDED DEST-PRODUCT-ID FOR
000210*                                TRANSFER LEGS.
000220*  1999-01-08  PQT  Y2K-004     POSTED-DATE WIDENED FOR
000230*                                4-DIGIT YEAR.
000240*----------------------------------------------------------*
000250 01  TXN-OUT-REC.
000260     05  TXN-PRODUCT-ID              PIC X(24).
000270     05  TXN-DEST-PRODUCT-ID         PIC X(24).
000280     05  TXN-CLIENT-ID               PIC X(24).
000290     05  TXN-TYPE                    PIC X(10).
000300         88  TXN-IS-DEPOSIT          VALUE "DEPOSIT".
000310         88  TXN-IS-WITHDRAWAL       VALUE "WITHDRAWAL".
000320     05  TXN-AMOUNT                  PIC S9(13)V99 COMP-3.
000330     05  TXN-BALANCE                 PIC S9(13)V99 COMP-3.
000340     05  TXN-POSTED-DATE             PIC X(20).
000350     05  FILLER                      PIC X(25).
000360
