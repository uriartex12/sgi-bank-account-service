000100*----------------------------------------------------------*
000110*  ACCT00 - TRANSACTION POSTING DRIVER
000120*  NIGHTLY DRIVER.  READS THE TRANSACTION-REQUEST FILE ONE
000130*  RECORD AT A TIME AND DISPATCHES EACH ONE TO ACCT03
000140*  (DEPOSIT), ACCT04 (WITHDRAWAL) OR ACCT05 (TRANSFER)
000150*  ACCORDING TO REQ-OPERATION.  REPLACES THE OLD
000160*  TRANSFERENCIAS-ONLY OVERNIGHT RUN - THIS ONE ALSO PICKS
000170*  UP DEPOSITS AND WITHDRAWALS THAT ARRIVE IN BATCH FORM.
000180*----------------------------------------------------------*
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ACCT00.
000210 AUTHOR. J L MARTINEZ.
000220 INSTALLATION. UNIZARBANK DATA CENTER.
000230 DATE-WRITTEN. 20/09/87.
000240 DATE-COMPILED.
000250 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000260*----------------------------------------------------------*
000270*  CHANGE LOG
000280*  DATE       BY   REQUEST     DESCRIPTION
000290*  ---------  ---  ----------  --------------------------
000300*  1987-09-20  JLM  SL-0041     ORIGINAL OVERNIGHT RUN -
000310*                                TRANSFERS ONLY, FILTERED BY
000320*                                A TRANSACTION DATE FIELD.
000330*  1993-11-29  JLM  SL-0201     REBUILT AS A GENERAL POSTING
000340*                                DRIVER - DEPOSITS AND
000350*                                WITHDRAWALS NOW GO THROUGH
000360*                                THE SAME RUN, DISPATCHED TO
000370*                                ACCT03/ACCT04/ACCT05 BY
000380*                                REQ-OPERATION. DROPPED THE
000390*                                DATE FILTER - THE REQUEST
000400*                                FILE IS NOW BUILT FRESH FOR
000410*                                EACH RUN, SO EVERY RECORD ON
000420*                                IT IS FOR TODAY.
000430*  1998-10-05  PQT  Y2K-004     NO DATE ARITHMETIC LEFT IN
000440*                                THIS PROGRAM TO WIDEN.
000450*  2004-05-17  RVC  SL-0355     ADDED THE RUN-TOTALS DISPLAY
000460*                                AT 9000-WRAP-UP - OPERATIONS
000470*                                WANTED A COUNT ON THE JOB
000480*                                LOG WITHOUT HAVING TO GREP
000490*                                THE TRANSACTION FILE.
000500*----------------------------------------------------------*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-370.
000540 OBJECT-COMPUTER. IBM-370.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT TXN-REQUEST ASSIGN TO TXNREQI
000610     ORGANIZATION IS SEQUENTIAL
000620     ACCESS MODE IS SEQUENTIAL
000630     FILE STATUS IS FST-REQ.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  TXN-REQUEST
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID IS "TXNREQI.DAT".
000700 COPY TXNREQ.
000710
000720 WORKING-STORAGE SECTION.
000730*----------------------------------------------------------*
000740*  RAW-BYTE VIEW OF THE REQUEST RECORD, FOR THE DECLINE/
000750*  REJECT DISPLAY IN 8000-LOG-RESULT.
000760*----------------------------------------------------------*
000770 01  REQ-DUMP-AREA.
000780     05  REQ-DUMP-TEXT            PIC X(86).
000790     05  FILLER                      PIC X(01).
000800 01  REQ-DUMP-TEXT-R REDEFINES REQ-DUMP-AREA.
000810     05  REQ-DUMP-CHARS           PIC X(87).
000820
000830 01  RUN-TOTALS.
000840     05  DEPOSIT-COUNT            PIC 9(07) COMP-3.
000850     05  WITHDRAWAL-COUNT         PIC 9(07) COMP-3.
000860     05  TRANSFER-COUNT           PIC 9(07) COMP-3.
000870     05  DECLINE-COUNT            PIC 9(07) COMP-3.
000880     05  FILLER                      PIC X(01).
000890 01  RUN-TOTALS-R REDEFINES RUN-TOTALS.
000900     05  RUN-TOTALS-TEXT          PIC X(17).
000910
000920 01  DECLINE-DISPLAY.
000930     05  DECLINE-DISPLAY-NUM      PIC 9(07).
000940     05  FILLER                      PIC X(01).
000950 01  DECLINE-DISPLAY-R REDEFINES DECLINE-DISPLAY.
000960     05  DECLINE-DISPLAY-ALPHA    PIC X(08).
000970
000980 77  FST-REQ                     PIC X(02).
000990 77  EOF-SW                      PIC X(01).
001000     88  AT-EOF                   VALUE "Y".
001010 77  RESULT-CODE                 PIC X(20).
001020     88  RESULT-OK                VALUE "OK".
001030
001040 PROCEDURE DIVISION.
001050*----------------------------------------------------------*
001060*  0000-MAIN - OPEN THE REQUEST FILE, WALK IT ONE RECORD AT
001070*  A TIME, AND DISPATCH EACH ONE ON REQ-OPERATION.
001080*----------------------------------------------------------*
001090 0000-MAIN.
001100     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001110
001120 2000-PROCESS-LOOP.
001130     IF AT-EOF
001140         GO TO 9000-WRAP-UP.
001150
001160     PERFORM 2100-READ-REQUEST THRU 2100-EXIT.
001170     IF AT-EOF
001180         GO TO 9000-WRAP-UP.
001190
001200     PERFORM 3000-DISPATCH-REQUEST THRU 3000-EXIT.
001210     GO TO 2000-PROCESS-LOOP.
001220
001230*----------------------------------------------------------*
001240*  1000-INITIALIZE - OPEN THE REQUEST FILE AND CLEAR THE
001250*  RUN COUNTERS.
001260*----------------------------------------------------------*
001270 1000-INITIALIZE.
001280     MOVE "N" TO EOF-SW.
001290     MOVE 0   TO DEPOSIT-COUNT.
001300     MOVE 0   TO WITHDRAWAL-COUNT.
001310     MOVE 0   TO TRANSFER-COUNT.
001320     MOVE 0   TO DECLINE-COUNT.
001330
001340     OPEN INPUT TXN-REQUEST.
001350     IF FST-REQ NOT = "00"
001360         DISPLAY "ACCT00 - CANNOT OPEN TXNREQI, STATUS "
001370             FST-REQ
001380         GO TO 9900-ABEND.
001390
001400 1000-EXIT.
001410     EXIT.
001420
001430*----------------------------------------------------------*
001440*  2100-READ-REQUEST - NEXT POSTING REQUEST, OR EOF.
001450*----------------------------------------------------------*
001460 2100-READ-REQUEST.
001470     READ TXN-REQUEST
001480         AT END
001490             MOVE "Y" TO EOF-SW
001500             GO TO 2100-EXIT
001510     END-READ.
001520
001530 2100-EXIT.
001540     EXIT.
001550
001560*----------------------------------------------------------*
001570*  3000-DISPATCH-REQUEST - CALLS THE SUBPROGRAM THAT KNOWS
001580*  HOW TO POST THIS KIND OF REQUEST.
001590*----------------------------------------------------------*
001600 3000-DISPATCH-REQUEST.
001610     MOVE "OK" TO RESULT-CODE.
001620
001630     IF REQ-IS-DEPOSIT
001640         ADD 1 TO DEPOSIT-COUNT
001650         CALL "ACCT03" USING REQ-PRODUCT-ID, REQ-AMOUNT,
001660             RESULT-CODE.
001670
001680     IF REQ-IS-WITHDRAWAL
001690         ADD 1 TO WITHDRAWAL-COUNT
001700         CALL "ACCT04" USING REQ-PRODUCT-ID, REQ-AMOUNT,
001710             RESULT-CODE.
001720
001730     IF REQ-IS-TRANSFER
001740         ADD 1 TO TRANSFER-COUNT
001750         CALL "ACCT05" USING REQ-PRODUCT-ID,
001760             REQ-DEST-PRODUCT-ID, REQ-AMOUNT, RESULT-CODE.
001770
001780     IF NOT REQ-IS-DEPOSIT AND NOT REQ-IS-WITHDRAWAL
001790             AND NOT REQ-IS-TRANSFER
001800         MOVE "E_OPERATION_FAILED" TO RESULT-CODE.
001810
001820     IF RESULT-CODE NOT = "OK"
001830         PERFORM 8000-LOG-RESULT THRU 8000-EXIT.
001840
001850 3000-EXIT.
001860     EXIT.
001870
001880*----------------------------------------------------------*
001890*  8000-LOG-RESULT - A REQUEST CAME BACK WITH SOMETHING
001900*  OTHER THAN "OK" - LOG IT TO THE CONSOLE SO THE OVERNIGHT
001910*  JOB LOG SHOWS WHICH ONES NEED A LOOK.
001920*----------------------------------------------------------*
001930 8000-LOG-RESULT.
001940     ADD 1 TO DECLINE-COUNT.
001950     MOVE TXN-REQ-REC TO REQ-DUMP-AREA.
001960     DISPLAY "ACCT00 - " RESULT-CODE " ON PRODUCT "
001970         REQ-PRODUCT-ID.
001980
001990 8000-EXIT.
002000     EXIT.
002010
002020*----------------------------------------------------------*
002030*  9000-WRAP-UP - CLOSE THE REQUEST FILE AND REPORT THE RUN
002040*  TOTALS.
002050*----------------------------------------------------------*
002060 9000-WRAP-UP.
002070     CLOSE TXN-REQUEST.
002080
002090     DISPLAY "ACCT00 - DEPOSITS POSTED    " DEPOSIT-COUNT.
002100     DISPLAY "ACCT00 - WITHDRAWALS POSTED  " WITHDRAWAL-COUNT.
002110     DISPLAY "ACCT00 - TRANSFERS POSTED    " TRANSFER-COUNT.
002120     DISPLAY "ACCT00 - DECLINED/FAILED      " DECLINE-COUNT.
002130     STOP RUN.
002140
002150 9900-ABEND.
002160     DISPLAY "ACCT00 - RUN TERMINATED ABNORMALLY".
002170     STOP RUN.
002180
