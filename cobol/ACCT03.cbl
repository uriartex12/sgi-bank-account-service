000100*----------------------------------------------------------*
000110*  ACCT03 - DEPOSIT POSTING
000120*  CALLED BY ACCT00 FOR EACH DEPOSIT REQUEST.  LOCATES THE
000130*  ACCOUNT, ADDS THE AMOUNT TO THE BALANCE, WRITES A
000140*  TRANSACTION RECORD AND REWRITES THE ACCOUNT MASTER.
000150*----------------------------------------------------------*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ACCT03.
000180 AUTHOR. R VILLANUEVA CANTO.
000190 INSTALLATION. UNIZARBANK DATA CENTER.
000200 DATE-WRITTEN. 20/09/87.
000210 DATE-COMPILED.
000220 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000230*----------------------------------------------------------*
000240*  CHANGE LOG
000250*  DATE       BY   REQUEST     DESCRIPTION
000260*  ---------  ---  ----------  --------------------------
000270*  1987-09-20  RVC  SL-0041     ORIGINAL DEPOSIT POSTING,
000280*                                CARD-PRESENT, INTERACTIVE.
000290*  1993-11-29  JLM  SL-0201     CONVERTED TO A BATCH
000300*                                SUBPROGRAM CALLED FROM THE
000310*                                NIGHTLY TRANSACTION DRIVER.
000320*                                MOVEMENT FILE RENAMED TO THE
000330*                                NEW ACCOUNT-MASTER LAYOUT.
000340*  1998-10-05  PQT  Y2K-004     WIDENED TXN-POSTED-DATE TO A
000350*                                20-BYTE STAMP.
000360*  2004-05-17  RVC  SL-0355     ADDED TXN-DUMP-AREA FOR
000370*                                THE NEW DIAGNOSTIC DISPLAY
000380*                                ON A FAILED REWRITE.
000390*----------------------------------------------------------*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-370.
000430 OBJECT-COMPUTER. IBM-370.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-FORM.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000500     ORGANIZATION IS INDEXED
000510     ACCESS MODE IS DYNAMIC
000520     RECORD KEY IS ACCT-ID
000530     FILE STATUS IS FST-ACCT.
000540
000550     SELECT TXN-OUT ASSIGN TO TXNOUT
000560     ORGANIZATION IS SEQUENTIAL
000570     ACCESS MODE IS SEQUENTIAL
000580     FILE STATUS IS FST-TXN.
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  ACCT-MASTER
000630     LABEL RECORD STANDARD
000640     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
000650 COPY ACCTREC.
000660
000670 FD  TXN-OUT
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID IS "TXNPOST.DAT".
000700 COPY TXNOUT.
000710
000720 WORKING-STORAGE SECTION.
000730 COPY FECHA.
000740 77  FST-ACCT                 PIC X(02).
000750 77  FST-TXN                  PIC X(02).
000760
000770*----------------------------------------------------------*
000780*  POST-TOTALS - RUN COUNTER FOR THIS POSTING PASS, WITH
000790*  AN ALPHA REDEFINE SO 8000-WRITE-TOTALS CAN DISPLAY IT IN
000800*  THE SAME RAW-BYTE STYLE AS THE DUMP AREAS ABOVE.
000810*----------------------------------------------------------*
000820 01  POST-TOTALS.
000830     05  POST-COUNT            PIC 9(07) COMP-3.
000840     05  FILLER                   PIC X(01).
000850 01  POST-TOTALS-R REDEFINES POST-TOTALS.
000860     05  POST-COUNT-ALPHA      PIC X(05).
000870
000880*----------------------------------------------------------*
000890*  RAW-BYTE VIEW OF THE POSTED-TRANSACTION RECORD, USED
000900*  ONLY WHEN 9900-ABEND HAS TO DUMP ONE TO THE CONSOLE.
000910*----------------------------------------------------------*
000920 01  TXN-DUMP-AREA.
000930     05  TXN-DUMP-TEXT         PIC X(143).
000940     05  FILLER                   PIC X(01).
000950 01  TXN-DUMP-TEXT-R REDEFINES TXN-DUMP-AREA.
000960     05  TXN-DUMP-CHARS        PIC X(144).
000970
000980 01  OLD-BALANCE-AREA.
000990     05  OLD-BALANCE           PIC S9(13)V99 COMP-3.
001000     05  FILLER                   PIC X(01).
001010 01  OLD-BALANCE-R REDEFINES OLD-BALANCE-AREA.
001020     05  OLD-BALANCE-ALPHA     PIC X(09).
001030
001040 LINKAGE SECTION.
001050 77  PRODUCT-ID                PIC X(24).
001060 77  AMOUNT                    PIC S9(13)V99 COMP-3.
001070 77  RESULT-CODE               PIC X(20).
001080     88  RESULT-OK             VALUE "OK".
001090     88  RESULT-NOT-FOUND      VALUE "E_ACCOUNT_NOT_FOUND".
001100     88  RESULT-FAILED         VALUE "E_OPERATION_FAILED".
001110
001120 PROCEDURE DIVISION USING PRODUCT-ID, AMOUNT,
001130                           RESULT-CODE.
001140*----------------------------------------------------------*
001150*  1000-POST-DEPOSIT - LOCATE THE ACCOUNT, ADD THE AMOUNT,
001160*  WRITE THE TRANSACTION AND REWRITE THE MASTER.
001170*----------------------------------------------------------*
001180 1000-POST-DEPOSIT.
001190     MOVE "OK" TO RESULT-CODE.
001200
001210     OPEN I-O ACCT-MASTER.
001220     IF FST-ACCT NOT = "00"
001230         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001240         GO TO 1000-EXIT.
001250
001260     MOVE PRODUCT-ID TO ACCT-ID.
001270     READ ACCT-MASTER
001280         INVALID KEY
001290             MOVE "E_ACCOUNT_NOT_FOUND" TO RESULT-CODE
001300             CLOSE ACCT-MASTER
001310             GO TO 1000-EXIT
001320     END-READ.
001330
001340     MOVE ACCT-BALANCE-AMT TO OLD-BALANCE.
001350     ADD AMOUNT TO ACCT-BALANCE-AMT
001360         ON SIZE ERROR
001370             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001380             CLOSE ACCT-MASTER
001390             GO TO 1000-EXIT.
001400
001410     PERFORM 2000-WRITE-TRANSACTION THRU 2000-EXIT.
001420     IF RESULT-CODE NOT = "OK"
001430         CLOSE ACCT-MASTER
001440         GO TO 1000-EXIT.
001450
001460     REWRITE ACCT-REC
001470         INVALID KEY
001480             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001490             CLOSE ACCT-MASTER
001500             GO TO 1000-EXIT
001510     END-REWRITE.
001520
001530     ADD 1 TO POST-COUNT.
001540     CLOSE ACCT-MASTER.
001550
001560 1000-EXIT.
001570     EXIT PROGRAM.
001580
001590*----------------------------------------------------------*
001600*  2000-WRITE-TRANSACTION - APPEND THE DEPOSIT LEG TO THE
001610*  TRANSACTION LOG.
001620*----------------------------------------------------------*
001630 2000-WRITE-TRANSACTION.
001640     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
001650     MOVE ANO-HOY      TO SELLO-ANO.
001660     MOVE MES-HOY      TO SELLO-MES.
001670     MOVE DIA-HOY      TO SELLO-DIA.
001680     MOVE HORAS-HOY    TO SELLO-HORAS.
001690     MOVE MINUTOS-HOY  TO SELLO-MINUTOS.
001700     MOVE SEGUNDOS-HOY TO SELLO-SEGUNDOS.
001710
001720     MOVE ACCT-ID          TO TXN-PRODUCT-ID.
001730     MOVE SPACE             TO TXN-DEST-PRODUCT-ID.
001740     MOVE ACCT-CLIENT-ID    TO TXN-CLIENT-ID.
001750     MOVE "DEPOSIT"         TO TXN-TYPE.
001760     MOVE AMOUNT         TO TXN-AMOUNT.
001770     MOVE ACCT-BALANCE-AMT  TO TXN-BALANCE.
001780     MOVE FECHA-SELLO    TO TXN-POSTED-DATE.
001790
001800     OPEN EXTEND TXN-OUT.
001810     IF FST-TXN NOT = "00"
001820         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001830         GO TO 2000-EXIT.
001840
001850     WRITE TXN-OUT-REC.
001860     CLOSE TXN-OUT.
001870
001880 2000-EXIT.
001890     EXIT.
001900
