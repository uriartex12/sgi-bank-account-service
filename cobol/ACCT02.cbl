000100*----------------------------------------------------------*
000110*  ACCT02 - ACCOUNT MAINTENANCE (UPDATE / DELETE)
000120*  UNATTENDED RUN OVER THE ACCOUNT-MAINTENANCE FILE.  AN
000130*  UPDATE RECORD OVERWRITES ACCOUNT-TYPE, THE SIGNER TABLE
000140*  AND THE HOLDER TABLE ON THE NAMED ACCOUNT AND STAMPS
000150*  UPDATED-DATE; BALANCE AND FEES ARE NEVER TOUCHED HERE.  A
000160*  DELETE RECORD REMOVES THE ACCOUNT OUTRIGHT.
000170*----------------------------------------------------------*
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. ACCT02.
000200 AUTHOR. P QUINTANA TORRES.
000210 INSTALLATION. UNIZARBANK DATA CENTER.
000220 DATE-WRITTEN. 29/11/93.
000230 DATE-COMPILED.
000240 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000250*----------------------------------------------------------*
000260*  CHANGE LOG
000270*  DATE       BY   REQUEST     DESCRIPTION
000280*  ---------  ---  ----------  --------------------------
000290*  1993-11-29  PQT  SL-0201     ORIGINAL - REPLACED THE OLD
000300*                                ONE-OFF SCRATCH PROGRAM THE
000310*                                OPERATORS HAND-EDITED BEFORE
000320*                                EACH RUN TO SEED A SINGLE
000330*                                RECORD.
000340*  1996-02-14  JLM  SL-0266     DELETE NOW REPORTS NOT-FOUND
000350*                                INSTEAD OF ABENDING - AN
000360*                                OPERATOR RERUN OF THE SAME
000370*                                INPUT USED TO BLOW UP HERE.
000380*  1998-10-05  PQT  Y2K-004     WIDENED UPDATED-DATE TO A
000390*                                20-BYTE STAMP.
000400*----------------------------------------------------------*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT ACCT-MAINT ASSIGN TO ACCTMNTI
000510     ORGANIZATION IS SEQUENTIAL
000520     ACCESS MODE IS SEQUENTIAL
000530     FILE STATUS IS FST-MNT.
000540
000550     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000560     ORGANIZATION IS INDEXED
000570     ACCESS MODE IS DYNAMIC
000580     RECORD KEY IS ACCT-ID
000590     FILE STATUS IS FST-ACCT.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  ACCT-MAINT
000640     LABEL RECORD STANDARD
000650     VALUE OF FILE-ID IS "ACCTMNTI.DAT".
000660 COPY ACCTMNT.
000670
000680 FD  ACCT-MASTER
000690     LABEL RECORD STANDARD
000700     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
000710 COPY ACCTREC.
000720
000730 WORKING-STORAGE SECTION.
000740 COPY FECHA.
000750 77  FST-MNT                  PIC X(02).
000760 77  FST-ACCT                 PIC X(02).
000770 77  EOF-SW                   PIC X(01).
000780     88  AT-EOF                VALUE "Y".
000790*----------------------------------------------------------*
000800*  MNT-TOTALS - UPDATE/DELETE/NOT-FOUND COUNTERS FOR THIS
000810*  RUN, WITH AN ALPHA REDEFINE SO 8000-WRITE-TOTALS CAN
000820*  DISPLAY THEM IN THE SAME RAW-BYTE STYLE AS THE DUMP AREA
000830*  BELOW.
000840*----------------------------------------------------------*
000850 01  MNT-TOTALS.
000860     05  UPDATE-COUNT          PIC 9(07) COMP-3.
000870     05  DELETE-COUNT          PIC 9(07) COMP-3.
000880     05  NOTFOUND-COUNT        PIC 9(07) COMP-3.
000890     05  FILLER                   PIC X(01).
000900 01  MNT-TOTALS-R REDEFINES MNT-TOTALS.
000910     05  MNT-TOTALS-ALPHA      PIC X(13).
000920
000930*----------------------------------------------------------*
000940*  RAW-BYTE VIEW OF THE MAINTENANCE RECORD, USED ONLY WHEN
000950*  8000-NOT-FOUND HAS TO DUMP ONE TO THE CONSOLE.
000960*----------------------------------------------------------*
000970 01  MNT-DUMP-AREA.
000980     05  MNT-DUMP-TEXT         PIC X(310).
000990     05  FILLER                   PIC X(01).
001000 01  MNT-DUMP-TEXT-R REDEFINES MNT-DUMP-AREA.
001010     05  MNT-DUMP-CHARS        PIC X(311).
001020
001030 01  MNT-COUNTS.
001040     05  MNT-COUNTS-UPD        PIC 9(07).
001050     05  MNT-COUNTS-DEL        PIC 9(07).
001060     05  FILLER                   PIC X(01).
001070 01  MNT-COUNTS-R REDEFINES MNT-COUNTS.
001080     05  MNT-COUNTS-TEXT       PIC X(15).
001090
001100 PROCEDURE DIVISION.
001110*----------------------------------------------------------*
001120*  0000-MAIN - OPEN BOTH FILES AND WALK THE MAINTENANCE
001130*  FILE ONE RECORD AT A TIME.
001140*----------------------------------------------------------*
001150 0000-MAIN.
001160     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
001170
001180 2000-PROCESS-LOOP.
001190     IF AT-EOF
001200         GO TO 9000-WRAP-UP.
001210
001220     PERFORM 2100-READ-MAINT THRU 2100-EXIT.
001230     IF AT-EOF
001240         GO TO 9000-WRAP-UP.
001250
001260     PERFORM 3000-APPLY-MAINT THRU 3000-EXIT.
001270     GO TO 2000-PROCESS-LOOP.
001280
001290*----------------------------------------------------------*
001300*  1000-INITIALIZE - OPEN THE FILES AND CLEAR THE COUNTERS.
001310*----------------------------------------------------------*
001320 1000-INITIALIZE.
001330     MOVE "N" TO EOF-SW.
001340     MOVE 0   TO UPDATE-COUNT.
001350     MOVE 0   TO DELETE-COUNT.
001360     MOVE 0   TO NOTFOUND-COUNT.
001370
001380     OPEN INPUT ACCT-MAINT.
001390     IF FST-MNT NOT = "00"
001400         DISPLAY "ACCT02 - CANNOT OPEN ACCTMNTI, STATUS "
001410             FST-MNT
001420         GO TO 9900-ABEND.
001430
001440     OPEN I-O ACCT-MASTER.
001450     IF FST-ACCT NOT = "00"
001460         DISPLAY "ACCT02 - CANNOT OPEN ACCTMSTR, STATUS "
001470             FST-ACCT
001480         GO TO 9900-ABEND.
001490
001500 1000-EXIT.
001510     EXIT.
001520
001530*----------------------------------------------------------*
001540*  2100-READ-MAINT - NEXT MAINTENANCE REQUEST, OR EOF.
001550*----------------------------------------------------------*
001560 2100-READ-MAINT.
001570     READ ACCT-MAINT
001580         AT END
001590             MOVE "Y" TO EOF-SW
001600             GO TO 2100-EXIT
001610     END-READ.
001620
001630 2100-EXIT.
001640     EXIT.
001650
001660*----------------------------------------------------------*
001670*  3000-APPLY-MAINT - LOCATE THE ACCOUNT AND APPLY AN
001680*  UPDATE OR A DELETE, PER MNT-ACTION.
001690*----------------------------------------------------------*
001700 3000-APPLY-MAINT.
001710     MOVE MNT-ACCOUNT-ID TO ACCT-ID.
001720     READ ACCT-MASTER
001730         INVALID KEY
001740             PERFORM 8000-NOT-FOUND THRU 8000-EXIT
001750             GO TO 3000-EXIT
001760     END-READ.
001770
001780     IF MNT-IS-UPDATE
001790         PERFORM 3100-APPLY-UPDATE THRU 3100-EXIT.
001800
001810     IF MNT-IS-DELETE
001820         PERFORM 3200-APPLY-DELETE THRU 3200-EXIT.
001830
001840 3000-EXIT.
001850     EXIT.
001860
001870*----------------------------------------------------------*
001880*  3100-APPLY-UPDATE - OVERWRITE ACCOUNT-TYPE AND THE
001890*  SIGNER/HOLDER TABLES, STAMP UPDATED-DATE, REWRITE.
001900*  BALANCE AND FEES ARE LEFT ALONE.
001910*----------------------------------------------------------*
001920 3100-APPLY-UPDATE.
001930     MOVE MNT-ACCOUNT-TYPE  TO ACCT-TYPE.
001940     MOVE MNT-SIGNER-TABLE  TO ACCT-SIGNER-TABLE.
001950     MOVE MNT-HOLDER-TABLE  TO ACCT-HOLDER-TABLE.
001960
001970     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
001980     MOVE ANO-HOY      TO SELLO-ANO.
001990     MOVE MES-HOY      TO SELLO-MES.
002000     MOVE DIA-HOY      TO SELLO-DIA.
002010     MOVE HORAS-HOY    TO SELLO-HORAS.
002020     MOVE MINUTOS-HOY  TO SELLO-MINUTOS.
002030     MOVE SEGUNDOS-HOY TO SELLO-SEGUNDOS.
002040     MOVE FECHA-SELLO  TO ACCT-UPDATED-DATE.
002050
002060     REWRITE ACCT-REC
002070         INVALID KEY
002080             DISPLAY "ACCT02 - REWRITE FAILED FOR " ACCT-ID
002090             GO TO 3100-EXIT
002100     END-REWRITE.
002110
002120     ADD 1 TO UPDATE-COUNT.
002130
002140 3100-EXIT.
002150     EXIT.
002160
002170*----------------------------------------------------------*
002180*  3200-APPLY-DELETE - REMOVE THE ACCOUNT RECORD OUTRIGHT.
002190*----------------------------------------------------------*
002200 3200-APPLY-DELETE.
002210     DELETE ACCT-MASTER
002220         INVALID KEY
002230             DISPLAY "ACCT02 - DELETE FAILED FOR " ACCT-ID
002240             GO TO 3200-EXIT
002250     END-DELETE.
002260
002270     ADD 1 TO DELETE-COUNT.
002280
002290 3200-EXIT.
002300     EXIT.
002310
002320*----------------------------------------------------------*
002330*  8000-NOT-FOUND - THE ACCOUNT ON THE MAINTENANCE RECORD
002340*  IS NOT ON THE MASTER. LOG IT AND MOVE ON.
002350*----------------------------------------------------------*
002360 8000-NOT-FOUND.
002370     ADD 1 TO NOTFOUND-COUNT.
002380     MOVE ACCT-MNT-REC TO MNT-DUMP-AREA.
002390     DISPLAY "ACCT02 - ACCOUNT NOT FOUND " MNT-ACCOUNT-ID.
002400
002410 8000-EXIT.
002420     EXIT.
002430
002440*----------------------------------------------------------*
002450*  9000-WRAP-UP - CLOSE UP AND REPORT THE RUN TOTALS.
002460*----------------------------------------------------------*
002470 9000-WRAP-UP.
002480     CLOSE ACCT-MAINT.
002490     CLOSE ACCT-MASTER.
002500
002510     MOVE UPDATE-COUNT TO MNT-COUNTS-UPD.
002520     MOVE DELETE-COUNT TO MNT-COUNTS-DEL.
002530
002540     DISPLAY "ACCT02 - ACCOUNTS UPDATED  " UPDATE-COUNT.
002550     DISPLAY "ACCT02 - ACCOUNTS DELETED  " DELETE-COUNT.
002560     DISPLAY "ACCT02 - ACCOUNTS NOT FOUND " NOTFOUND-COUNT.
002570     STOP RUN.
002580
002590 9900-ABEND.
002600     DISPLAY "ACCT02 - RUN TERMINATED ABNORMALLY".
002610     STOP RUN.
002620
