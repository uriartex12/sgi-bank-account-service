000100*----------------------------------------------------------*
000110*  ACCTREC.CPY
000120*  ACCOUNT MASTER RECORD - ONE ENTRY PER BANK ACCOUNT.
000130*  KEYED BY ACCT-ID ON THE INDEXED ACCT-MASTER FILE.
000140*----------------------------------------------------------*
000150*  CHANGE LOG
000160*  DATE       BY   REQUEST     DESCRIPTION
000170*  ---------  ---  ----------  --------------------------
000180*  1986-03-11  JLM  SL-0012     ORIGINAL LAYOUT - CARD FILE
000190*                                REBUILT AS ACCOUNT MASTER.
000200*  1989-07-02  RVC  SL-0098     ADDED MAINT-FEE/COMM-FEE AND
000210*                                MOVEMENT-LIMIT FOR CHECKING
000220*                                AND SAVINGS PRODUCTS.
000230*  1993-11-29  JLM  SL-0201     ADDED FIXED-TERM TRANS-DAY
000240*                                AND SIGNER/HOLDER TABLES.
000250*  1999-01-08  PQT  Y2K-004     CREATED-DATE/UPDATED-DATE
000260*                                WIDENED TO X(20) FOR 4-DIGIT
000270*                                YEAR (WAS X(14)).           CR-1999004
000280*  2004-05-17  RVC  SL-0355     ADDED ACCT-NUM-PARTS REDEFINES
000290*                                FOR THE NUMBER-GENERATION RTN.
000300*----------------------------------------------------------*
000310 01  ACCT-REC.
000320     05  ACCT-ID                     PIC X(24).
000330     05  ACCT-NUMBER                 PIC X(20).
000340     05  ACCT-NUM-PARTS REDEFINES ACCT-NUMBER.
000350         10  ACCT-NUM-PREFIX         PIC X(04).
000360         10  ACCT-NUM-MIDZERO        PIC X(02).
000370         10  ACCT-NUM-SEQUENCE       PIC X(12).
000380         10  FILLER                  PIC X(02).
000390     05  ACCT-TYPE                   PIC X(10).
000400     05  ACCT-CLIENT-ID              PIC X(24).
000410     05  ACCT-BALANCE-AMT            PIC S9(13)V99 COMP-3.
000420     05  ACCT-BALANCE-CCY            PIC X(03).
000430     05  ACCT-MAINT-FEE              PIC S9(09)V99 COMP-3.
000440     05  ACCT-COMMISSION-FEE         PIC S9(09)V99 COMP-3.
000450     05  ACCT-MOVEMENT-LIMIT         PIC S9(04) COMP-3.
000460     05  ACCT-MOVEMENTS-USED         PIC S9(04) COMP-3.
000470     05  ACCT-ACTIVE-FLAG            PIC X(01).
000480         88  ACCT-IS-ACTIVE          VALUE "Y".
000490         88  ACCT-IS-INACTIVE        VALUE "N".
000500     05  ACCT-TRANS-DAY              PIC 9(02).
000510     05  ACCT-CREATED-DATE           PIC X(20).
000520     05  ACCT-UPDATED-DATE           PIC X(20).
000530     05  ACCT-SIGNER-TABLE.
000540         10  ACCT-SIGNER OCCURS 5 TIMES
000550                                     PIC X(24).
000560     05  ACCT-HOLDER-TABLE.
000570         10  ACCT-HOLDER OCCURS 5 TIMES
000580                                     PIC X(24).
000590     05  FILLER                      PIC X(40).
000600
