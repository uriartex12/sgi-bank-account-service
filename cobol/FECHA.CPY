000100*----------------------------------------------------------*
000110*  FECHA.CPY
000120*  SHARED SYSTEM-DATE/TIME WORK AREA.  EVERY ACCTxx PROGRAM
000130*  MOVES FUNCTION CURRENT-DATE HERE TO STAMP CREATED-DATE,
000140*  UPDATED-DATE AND TXN-POSTED-DATE.  CARRIED FORWARD FROM
000150*  THE OLD CAMPOS-FECHA GROUP THAT USED TO BE PASTED INTO
000160*  EVERY ATM PROGRAM BY HAND.
000170*----------------------------------------------------------*
000180*  CHANGE LOG
000190*  DATE       BY   REQUEST     DESCRIPTION
000200*  ---------  ---  ----------  --------------------------
000210*  1986-03-11  JLM  SL-0012     ORIGINAL GROUP (PER PROGRAM).
000220*  2004-05-17  RVC  SL-0355     PULLED OUT TO A COPYBOOK SO
000230*                                IT STOPS DRIFTING BETWEEN
000240*                                PROGRAMS.
000250*----------------------------------------------------------*
000260 01  CAMPOS-FECHA.
000270     05  FECHA-HOY.
000280         10  ANO-HOY              PIC 9(04).
000290         10  MES-HOY              PIC 9(02).
000300         10  DIA-HOY              PIC 9(02).
000310     05  HORA-HOY.
000320         10  HORAS-HOY            PIC 9(02).
000330         10  MINUTOS-HOY          PIC 9(02).
000340         10  SEGUNDOS-HOY         PIC 9(02).
000350         10  CENTESIMAS-HOY       PIC 9(02).
000360     05  DIF-GMT-HOY              PIC S9(04).
000370     05  FILLER                      PIC X(10).
000380 01  FECHA-SELLO.
000390     05  SELLO-ANO                PIC 9(04).
000400     05  SELLO-MES                PIC 9(02).
000410     05  SELLO-DIA                PIC 9(02).
000420     05  SELLO-GUION1             PIC X(01) VALUE "-".
000430     05  SELLO-HORAS              PIC 9(02).
000440     05  SELLO-MINUTOS            PIC 9(02).
000450     05  SELLO-SEGUNDOS           PIC 9(02).
000460     05  FILLER                      PIC X(04).
000470
