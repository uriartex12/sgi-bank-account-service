000100*----------------------------------------------------------*
000110*  ACCT04 - WITHDRAWAL POSTING
000120*  CALLED BY ACCT00 FOR EACH WITHDRAWAL REQUEST.  LOCATES
000130*  THE ACCOUNT, CHECKS THE BALANCE IS SUFFICIENT, WRITES A
000140*  TRANSACTION RECORD AND REWRITES THE ACCOUNT MASTER.
000150*----------------------------------------------------------*
000160 IDENTIFICATION DIVISION.
000170 PROGRAM-ID. ACCT04.
000180 AUTHOR. R VILLANUEVA CANTO.
000190 INSTALLATION. UNIZARBANK DATA CENTER.
000200 DATE-WRITTEN. 20/09/87.
000210 DATE-COMPILED.
000220 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000230*----------------------------------------------------------*
000240*  CHANGE LOG
000250*  DATE       BY   REQUEST     DESCRIPTION
000260*  ---------  ---  ----------  --------------------------
000270*  1987-09-20  RVC  SL-0041     ORIGINAL WITHDRAWAL POSTING,
000280*                                CARD-PRESENT, INTERACTIVE.
000290*  1993-11-29  JLM  SL-0201     CONVERTED TO A BATCH
000300*                                SUBPROGRAM, SAME RULE SET AS
000310*                                THE OLD INTERACTIVE ATM
000320*                                WITHDRAWAL.
000330*  1996-02-14  JLM  SL-0266     INSUFFICIENT-BALANCE CHECK
000340*                                MADE INCLUSIVE - AN EXACT-
000350*                                BALANCE WITHDRAWAL NOW GOES
000360*                                THROUGH. OPS HAD FLAGGED
000370*                                CUSTOMERS BEING TURNED AWAY
000380*                                AT A ZERO RESULT.
000390*  1998-10-05  PQT  Y2K-004     WIDENED TXN-POSTED-DATE TO A
000400*                                20-BYTE STAMP.
000410*----------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-370.
000450 OBJECT-COMPUTER. IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000520     ORGANIZATION IS INDEXED
000530     ACCESS MODE IS DYNAMIC
000540     RECORD KEY IS ACCT-ID
000550     FILE STATUS IS FST-ACCT.
000560
000570     SELECT TXN-OUT ASSIGN TO TXNOUT
000580     ORGANIZATION IS SEQUENTIAL
000590     ACCESS MODE IS SEQUENTIAL
000600     FILE STATUS IS FST-TXN.
000610
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  ACCT-MASTER
000650     LABEL RECORD STANDARD
000660     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
000670 COPY ACCTREC.
000680
000690 FD  TXN-OUT
000700     LABEL RECORD STANDARD
000710     VALUE OF FILE-ID IS "TXNPOST.DAT".
000720 COPY TXNOUT.
000730
000740 WORKING-STORAGE SECTION.
000750 COPY FECHA.
000760 77  FST-ACCT                 PIC X(02).
000770 77  FST-TXN                  PIC X(02).
000780*----------------------------------------------------------*
000790*  POST-TOTALS - RUN COUNTERS FOR THIS POSTING PASS, WITH
000800*  AN ALPHA REDEFINE SO 8000-WRITE-TOTALS CAN DISPLAY THEM IN
000810*  THE SAME RAW-BYTE STYLE AS THE DUMP AREAS BELOW.
000820*----------------------------------------------------------*
000830 01  POST-TOTALS.
000840     05  POST-COUNT            PIC 9(07) COMP-3.
000850     05  DECLINE-COUNT         PIC 9(07) COMP-3.
000860     05  FILLER                   PIC X(01).
000870 01  POST-TOTALS-R REDEFINES POST-TOTALS.
000880     05  POST-TOTALS-ALPHA     PIC X(09).
000890
000900*----------------------------------------------------------*
000910*  RAW-BYTE VIEW OF THE POSTED-TRANSACTION RECORD, USED
000920*  ONLY WHEN AN ABEND CONDITION HAS TO DUMP ONE TO THE
000930*  CONSOLE.
000940*----------------------------------------------------------*
000950 01  TXN-DUMP-AREA.
000960     05  TXN-DUMP-TEXT         PIC X(143).
000970     05  FILLER                   PIC X(01).
000980 01  TXN-DUMP-TEXT-R REDEFINES TXN-DUMP-AREA.
000990     05  TXN-DUMP-CHARS        PIC X(144).
001000
001010 01  OLD-BALANCE-AREA.
001020     05  OLD-BALANCE           PIC S9(13)V99 COMP-3.
001030     05  FILLER                   PIC X(01).
001040 01  OLD-BALANCE-R REDEFINES OLD-BALANCE-AREA.
001050     05  OLD-BALANCE-ALPHA     PIC X(09).
001060
001070 LINKAGE SECTION.
001080 77  PRODUCT-ID                PIC X(24).
001090 77  AMOUNT                    PIC S9(13)V99 COMP-3.
001100 77  RESULT-CODE               PIC X(20).
001110     88  RESULT-OK             VALUE "OK".
001120     88  RESULT-NOT-FOUND      VALUE "E_ACCOUNT_NOT_FOUND".
001130     88  RESULT-INSUFFICIENT   VALUE "E_INSUFFICIENT_BALANCE".
001140     88  RESULT-FAILED         VALUE "E_OPERATION_FAILED".
001150
001160 PROCEDURE DIVISION USING PRODUCT-ID, AMOUNT,
001170                           RESULT-CODE.
001180*----------------------------------------------------------*
001190*  1000-POST-WITHDRAWAL - LOCATE THE ACCOUNT, CHECK FUNDS,
001200*  SUBTRACT THE AMOUNT, WRITE THE TRANSACTION AND REWRITE
001210*  THE MASTER.  A WITHDRAWAL FOR EXACTLY THE BALANCE ON
001220*  HAND IS ALLOWED - ONLY AN AMOUNT GREATER THAN THE BALANCE
001230*  IS DECLINED.
001240*----------------------------------------------------------*
001250 1000-POST-WITHDRAWAL.
001260     MOVE "OK" TO RESULT-CODE.
001270
001280     OPEN I-O ACCT-MASTER.
001290     IF FST-ACCT NOT = "00"
001300         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001310         GO TO 1000-EXIT.
001320
001330     MOVE PRODUCT-ID TO ACCT-ID.
001340     READ ACCT-MASTER
001350         INVALID KEY
001360             MOVE "E_ACCOUNT_NOT_FOUND" TO RESULT-CODE
001370             CLOSE ACCT-MASTER
001380             GO TO 1000-EXIT
001390     END-READ.
001400
001410     MOVE ACCT-BALANCE-AMT TO OLD-BALANCE.
001420
001430     IF AMOUNT > OLD-BALANCE
001440         MOVE "E_INSUFFICIENT_BALANCE" TO RESULT-CODE
001450         ADD 1 TO DECLINE-COUNT
001460         CLOSE ACCT-MASTER
001470         GO TO 1000-EXIT.
001480
001490     SUBTRACT AMOUNT FROM ACCT-BALANCE-AMT
001500         ON SIZE ERROR
001510             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001520             CLOSE ACCT-MASTER
001530             GO TO 1000-EXIT.
001540
001550     PERFORM 2000-WRITE-TRANSACTION THRU 2000-EXIT.
001560     IF RESULT-CODE NOT = "OK"
001570         CLOSE ACCT-MASTER
001580         GO TO 1000-EXIT.
001590
001600     REWRITE ACCT-REC
001610         INVALID KEY
001620             MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001630             CLOSE ACCT-MASTER
001640             GO TO 1000-EXIT
001650     END-REWRITE.
001660
001670     ADD 1 TO POST-COUNT.
001680     CLOSE ACCT-MASTER.
001690
001700 1000-EXIT.
001710     EXIT PROGRAM.
001720
001730*----------------------------------------------------------*
001740*  2000-WRITE-TRANSACTION - APPEND THE WITHDRAWAL LEG TO
001750*  THE TRANSACTION LOG.
001760*----------------------------------------------------------*
001770 2000-WRITE-TRANSACTION.
001780     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
001790     MOVE ANO-HOY      TO SELLO-ANO.
001800     MOVE MES-HOY      TO SELLO-MES.
001810     MOVE DIA-HOY      TO SELLO-DIA.
001820     MOVE HORAS-HOY    TO SELLO-HORAS.
001830     MOVE MINUTOS-HOY  TO SELLO-MINUTOS.
001840     MOVE SEGUNDOS-HOY TO SELLO-SEGUNDOS.
001850
001860     MOVE ACCT-ID          TO TXN-PRODUCT-ID.
001870     MOVE SPACE             TO TXN-DEST-PRODUCT-ID.
001880     MOVE ACCT-CLIENT-ID    TO TXN-CLIENT-ID.
001890     MOVE "WITHDRAWAL"      TO TXN-TYPE.
001900     MOVE AMOUNT         TO TXN-AMOUNT.
001910     MOVE ACCT-BALANCE-AMT  TO TXN-BALANCE.
001920     MOVE FECHA-SELLO    TO TXN-POSTED-DATE.
001930
001940     OPEN EXTEND TXN-OUT.
001950     IF FST-TXN NOT = "00"
001960         MOVE "E_OPERATION_FAILED" TO RESULT-CODE
001970         GO TO 2000-EXIT.
001980
001990     WRITE TXN-OUT-REC.
002000     CLOSE TXN-OUT.
002010
002020 2000-EXIT.
002030     EXIT.
002040
