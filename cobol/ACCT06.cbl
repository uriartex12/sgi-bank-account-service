000100*----------------------------------------------------------*
000110*  ACCT06 - ACCOUNT EXISTENCE CHECK
000120*  GIVEN A CLIENT ID AND A PRODUCT TYPE, SCANS THE ACCOUNT
000130*  MASTER AND REPORTS WHETHER THE CLIENT ALREADY HOLDS AN
000140*  ACCOUNT OF THAT TYPE.  CALLED BY ACCT01 FROM EACH OF THE
000150*  THREE PRODUCT-ELIGIBILITY RULES (ONE-ACCOUNT-PER-CLIENT
000160*  CHECK FOR SAVINGS, CHECKING AND FIXED-TERM).
000170*----------------------------------------------------------*
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. ACCT06.
000200 AUTHOR. R VILLANUEVA CANTO.
000210 INSTALLATION. UNIZARBANK DATA CENTER.
000220 DATE-WRITTEN. 04/11/93.
000230 DATE-COMPILED.
000240 SECURITY. UNIZARBANK INTERNAL USE ONLY.
000250*----------------------------------------------------------*
000260*  CHANGE LOG
000270*  DATE       BY   REQUEST     DESCRIPTION
000280*  ---------  ---  ----------  --------------------------
000290*  1993-11-29  RVC  SL-0201     ORIGINAL - CARVED OUT OF THE
000300*                                BALANCE-ENQUIRY SCAN SO
000310*                                ACCT01 CAN REUSE IT FOR THE
000320*                                ONE-ACCOUNT-PER-CLIENT
000330*                                CHECKS.
000340*  1996-02-14  JLM  SL-0266     FIXED: SCAN WAS NOT CLOSING
000350*                                ACCT-MASTER ON THE NOT-FOUND
000360*                                PATH, LEAVING THE FILE OPEN
000370*                                FOR THE CALLING PROGRAM.
000380*  1998-10-05  PQT  Y2K-004     NO DATE FIELDS TOUCHED HERE -
000390*                                REVIEWED FOR Y2K, NO CHANGE
000400*                                NEEDED.
000410*----------------------------------------------------------*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER. IBM-370.
000450 OBJECT-COMPUTER. IBM-370.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT ACCT-MASTER ASSIGN TO ACCTMSTR
000520     ORGANIZATION IS INDEXED
000530     ACCESS MODE IS DYNAMIC
000540     RECORD KEY IS ACCT-ID
000550     FILE STATUS IS FST-ACCT.
000560
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  ACCT-MASTER
000600     LABEL RECORD STANDARD
000610     VALUE OF FILE-ID IS "ACCTMSTR.DAT".
000620 COPY ACCTREC.
000630
000640 WORKING-STORAGE SECTION.
000650*----------------------------------------------------------*
000660*  RAW-BYTE VIEW OF THE MASTER RECORD, USED ONLY WHEN
000670*  PSYS-ERR HAS TO DUMP A RECORD TO THE CONSOLE.
000680*----------------------------------------------------------*
000690 01  ACCT-DUMP-AREA.
000700     05  ACCT-DUMP-TEXT        PIC X(430).
000710     05  FILLER                   PIC X(01).
000720 01  ACCT-DUMP-TEXT-R REDEFINES ACCT-DUMP-AREA.
000730     05  ACCT-DUMP-CHARS       PIC X(431).
000740 01  SCAN-DIAG.
000750     05  SCAN-DIAG-COUNT       PIC 9(05).
000760     05  FILLER                   PIC X(01).
000770 01  SCAN-DIAG-R REDEFINES SCAN-DIAG.
000780     05  SCAN-DIAG-TEXT        PIC X(06).
000790
000800 77  FST-ACCT                 PIC X(02).
000810 77  FOUND-SW                 PIC X(01).
000820     88  ACCT-FOUND           VALUE "Y".
000830     88  ACCT-NOT-FOUND       VALUE "N".
000840 77  EOF-SW                   PIC X(01).
000850     88  AT-EOF                VALUE "Y".
000860*----------------------------------------------------------*
000870*  SCAN-TOTALS - RUN COUNTER FOR THIS EXISTENCE-SCAN PASS,
000880*  WITH AN ALPHA REDEFINE SO 8000-WRITE-TOTALS CAN DISPLAY IT
000890*  IN THE SAME RAW-BYTE STYLE AS THE DUMP AREA ABOVE.
000900*----------------------------------------------------------*
000910 01  SCAN-TOTALS.
000920     05  SCAN-COUNT            PIC 9(05) COMP-3.
000930     05  FILLER                   PIC X(01).
000940 01  SCAN-TOTALS-R REDEFINES SCAN-TOTALS.
000950     05  SCAN-TOTALS-ALPHA     PIC X(04).
000960
000970 LINKAGE SECTION.
000980 77  CLIENT-ID                PIC X(24).
000990 77  ACCOUNT-TYPE              PIC X(10).
001000 77  EXISTS-FLAG                PIC X(01).
001010     88  ACCOUNT-EXISTS        VALUE "Y".
001020     88  ACCOUNT-NOT-FOUND     VALUE "N".
001030
001040 PROCEDURE DIVISION USING CLIENT-ID, ACCOUNT-TYPE,
001050                           EXISTS-FLAG.
001060*----------------------------------------------------------*
001070*  1000-SCAN-ACCOUNT - OPEN THE MASTER AND WALK IT LOOKING
001080*  FOR A RECORD WITH A MATCHING CLIENT ID AND ACCOUNT TYPE.
001090*  THIS IS A KEYED-EXISTENCE CHECK, NOT A COUNT - THE FIRST
001100*  MATCH ENDS THE SCAN.
001110*----------------------------------------------------------*
001120 1000-SCAN-ACCOUNT.
001130     MOVE "N" TO FOUND-SW.
001140     MOVE "N" TO EOF-SW.
001150     MOVE 0   TO SCAN-COUNT.
001160
001170     OPEN INPUT ACCT-MASTER.
001180     IF FST-ACCT NOT = "00"
001190         GO TO 1000-NOT-FOUND.
001200
001210 1010-READ-NEXT.
001220     READ ACCT-MASTER NEXT RECORD
001230         AT END
001240             MOVE "Y" TO EOF-SW
001250             GO TO 1020-SCAN-DONE
001260     END-READ.
001270     ADD 1 TO SCAN-COUNT.
001280
001290     IF ACCT-CLIENT-ID = CLIENT-ID
001300             AND ACCT-TYPE = ACCOUNT-TYPE
001310         MOVE "Y" TO FOUND-SW
001320         GO TO 1020-SCAN-DONE
001330     END-IF.
001340
001350     GO TO 1010-READ-NEXT.
001360
001370 1020-SCAN-DONE.
001380     CLOSE ACCT-MASTER.
001390
001400     IF ACCT-FOUND
001410         GO TO 1000-FOUND.
001420
001430 1000-NOT-FOUND.
001440     MOVE "N" TO EXISTS-FLAG.
001450     GO TO 1000-EXIT.
001460
001470 1000-FOUND.
001480     MOVE "Y" TO EXISTS-FLAG.
001490
001500 1000-EXIT.
001510     EXIT PROGRAM.
001520
