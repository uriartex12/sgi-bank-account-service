000100*----------------------------------------------------------*
000110*  TXNREQ.CPY
000120*  INBOUND TRANSACTION-REQUEST RECORD - ONE ENTRY PER
000130*  DEPOSIT, WITHDRAWAL OR TRANSFER TO BE POSTED.  READ BY
000140*  THE ACCT00 DRIVER, WHICH DISPATCHES ON REQ-OPERATION.
000150*----------------------------------------------------------*
000160*  CHANGE LOG
000170*  DATE       BY   REQUEST     DESCRIPTION
000180*  ---------  ---  ----------  --------------------------
000190*  1987-09-20  JLM  SL-0041     ORIGINAL TRANSFER REQUEST.
000200*  1993-11-29  JLM  SL-0201     FOLDED IN DEPOSIT/WITHDRAWAL
000210*                                SO ONE DRIVER HANDLES ALL
000220*                                THREE OPERATIONS.
000230*----------------------------------------------------------*
000240 01  TXN-REQ-REC.
000250     05  REQ-OPERATION               PIC X(10).
000260         88  REQ-IS-DEPOSIT          VALUE "DEPOSIT".
000270         88  REQ-IS-WITHDRAWAL       VALUE "WITHDRAWAL".
000280         88  REQ-IS-TRANSFER         VALUE "TRANSFER".
000290     05  REQ-PRODUCT-ID              PIC X(24).
000300     05  REQ-DEST-PRODUCT-ID         PIC X(24).
000310     05  REQ-AMOUNT                  PIC S9(13)V99 COMP-3.
000320     05  FILLER                      PIC X(20).
000330
